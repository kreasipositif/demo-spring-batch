000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF MIDSTATE CLEARING SERVICES
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500* PROGRAM:  TRNVAL
000600*
000700* AUTHOR :  R F Hartley
000800*
000900* READS A SEQUENTIAL FILE OF PROPOSED INTERBANK FUNDS-TRANSFER
001000* TRANSACTIONS AND VALIDATES EACH ONE AGAINST THE BANK CODE,
001100* TRANSACTION-LIMIT AND ACCOUNT-STATUS TABLES MAINTAINED BY THE
001200* BNKCFG/TLMCFG/ACCVAL SUBPROGRAMS.  VALID TRANSACTIONS GO TO THE
001300* TRANVALD OUTPUT, INVALID ONES TO TRANINVD WITH THE FAILING RULES
001400* LISTED, AND RUN TOTALS ARE DISPLAYED AT END OF FILE.
001500*
001600* THIS IS THE OVERNIGHT EDIT RUN THAT STANDS BETWEEN THE WIRE ROOM
001700* CAPTURE FILE AND THE SETTLEMENT POSTING RUN -- NOTHING ON THE
001800* INVALID SIDE OF THIS JOB IS EVER RELEASED FOR SETTLEMENT.
001900*****************************************************************
002000*
002100* Transaction input record layout (comma-separated, see TV-TRAN-REC):
002200*     0    1    1    2    2    3    3    4    4    5    5    6
002300* ....5....0....5....0....5....0....5....0....5....0....5....0....
002400*
002500* REFID,SRCACCT,SRCNAME,SRCBANK,BENACCT,BENNAME,BENBANK,CCY,
002600* AMOUNT,TRANTYPE,NOTE
002700*   NOTE column may be absent on the input line -- defaults to
002800*   blank (0210-PARSE-TRAN-LINE).  AMOUNT that will not parse as a
002900*   number defaults to 0.00 (0250-PARSE-AMOUNT) and then fails the
003000*   amount-range rule downstream, it is not rejected at parse time.
003100*
003200*****************************************************************
003300* CHANGE LOG
003400* 88/03/14 RFH  ORIGINAL PROGRAM. EDITS WIRE ROOM CAPTURE FILE    CR1040
003500*               AGAINST BANK CODE AND ACCOUNT TABLES HELD IN      CR1040
003600*               WORKING-STORAGE.                                 CR1040
003700* 88/11/02 RFH  ADDED THE BENEFICIARY BANK CODE EDIT -- UP TO     CR1040
003800*               NOW ONLY THE SOURCE BANK WAS CHECKED.             CR1040
003900* 91/04/19 KLD  AMOUNT TABLE MOVED OUT TO ITS OWN COPY MEMBER AND CR1188
004000*               SPLIT THE BANK/ACCOUNT TABLE LOOKUPS OUT INTO     CR1188
004100*               CALLABLE MODULES BNKCFG AND ACCVAL SO THE ACH     CR1188
004200*               EDIT RUN COULD REUSE THEM WITHOUT DUPLICATING     CR1188
004300*               THE TABLE-SCAN LOGIC IN TWO PLACES.                CR1188
004400* 91/06/04 KLD  AMOUNT LOOKUP ALSO SPLIT OUT, INTO TLMCFG.        CR1201
004500* 94/02/14 RFH  BENEFICIARY BANK NAME NO LONGER CARRIED ON THE    CR1340
004600*               INVALID OUTPUT LINE -- OPERATIONS ASKED FOR A     CR1340
004700*               NARROWER LAYOUT ON THAT FILE.                     CR1340
004800* 96/09/23 RFH  ACCOUNT STATUS REASON TEXT NOW QUOTES THE EXACT   CR1429
004900*               STATUS VALUE INSTEAD OF A FIXED "INACTIVE" TEXT.  CR1429
005000* 99/01/08 PAT  Y2K REVIEW OF THIS PROGRAM.  NO TWO-DIGIT YEAR    CR1512
005100*               FIELDS AFFECT THE VALIDATION LOGIC -- WS-RUN-DATE CR1512
005200*               IS DISPLAY-ONLY ON THE TOTALS LINE.  SIGNED OFF.  CR1512
005300* 03/07/11 PAT  REMOVED THE OBSOLETE ACH CROSS-REFERENCE CHECK -- CR1780
005400*               ACH SETTLEMENT WAS DECOMMISSIONED IN 2001.         CR1780
005500*****************************************************************
005600 IDENTIFICATION DIVISION.
005700 PROGRAM-ID. TRNVAL.
005800 AUTHOR. R F HARTLEY.
005900 INSTALLATION. MIDSTATE CLEARING SERVICES.
006000 DATE-WRITTEN. 03/14/88.
006100 DATE-COMPILED.
006200 SECURITY. NON-CONFIDENTIAL.
006300*
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER. IBM-370.
006700 OBJECT-COMPUTER. IBM-370.
006800 SPECIAL-NAMES.
006900     UPSI-0 ON STATUS IS TV-TEST-MODE-ON
007000            OFF STATUS IS TV-TEST-MODE-OFF.
007100*
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT TRANS-IN      ASSIGN TO TRANIN
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS  IS WS-TRANIN-STATUS.
007700*
007800     SELECT TRANS-VALID   ASSIGN TO TRANVALD
007900            ORGANIZATION IS LINE SEQUENTIAL
008000            FILE STATUS  IS WS-TRANVALD-STATUS.
008100*
008200     SELECT TRANS-INVALID ASSIGN TO TRANINVD
008300            ORGANIZATION IS LINE SEQUENTIAL
008400            FILE STATUS  IS WS-TRANINVD-STATUS.
008500*
008600*****************************************************************
008700 DATA DIVISION.
008800 FILE SECTION.
008900*
009000 FD  TRANS-IN
009100     RECORDING MODE IS F
009200     BLOCK CONTAINS 0 RECORDS.
009300 01  TRANS-IN-REC                    PIC X(400).
009400*
009500* FRONT PORTION OF THE RAW LINE, HELD SEPARATELY SO 0150-READ-
009600* TRAN-LINE CAN ECHO IT TO THE CONSOLE UNDER UPSI-0 WITHOUT
009700* RUNNING THE DISPLAY PAST 80 COLUMNS -- SEE TV-TEST-MODE-ON.
009710 01  TRANS-IN-DEBUG REDEFINES TRANS-IN-REC.
009720     05  TV-LINE-HEAD                PIC X(80).
009730     05  TV-LINE-REST                PIC X(316).
009740     05  FILLER                      PIC X(04).
009800*
009900 FD  TRANS-VALID
010000     RECORDING MODE IS F
010100     BLOCK CONTAINS 0 RECORDS.
010150* ELEVEN COMMA-JOINED FIELDS, TWO OF THEM RTRIMMED NAMES UP TO 40
010160* BYTES EACH AND ONE AN RTRIMMED 100-BYTE NOTE -- WORST CASE IS
010170* 301 BYTES.  SIZED WITH ROOM TO SPARE SO A FULL-LENGTH NAME AND
010180* NOTE ON THE SAME LINE NEVER RUNS THE STRING OFF THE END.
010200 01  TRANS-VALID-REC                 PIC X(320).
010300*
010400 FD  TRANS-INVALID
010500     RECORDING MODE IS F
010600     BLOCK CONTAINS 0 RECORDS.
010650* NINE COMMA-JOINED FIELDS PLUS THE RTRIMMED VALIDATION-ERRORS
010660* TEXT, UP TO 250 BYTES OF THAT ON A TRANSACTION THAT FAILS ALL
010670* FOUR RULES -- WORST CASE IS 369 BYTES.  SIZED WITH ROOM TO
010680* SPARE SO THE ERROR TEXT IS NEVER CUT SHORT.
010700 01  TRANS-INVALID-REC               PIC X(400).
010800*
010900*****************************************************************
011000 WORKING-STORAGE SECTION.
011100*****************************************************************
011200*
011300 01  WS-FILE-STATUSES.
011400     05  WS-TRANIN-STATUS            PIC X(02) VALUE SPACES.
011500         88  TRANIN-OK               VALUE '00'.
011600         88  TRANIN-EOF              VALUE '10'.
011700     05  WS-TRANVALD-STATUS          PIC X(02) VALUE SPACES.
011800         88  TRANVALD-OK             VALUE '00'.
011900     05  WS-TRANINVD-STATUS          PIC X(02) VALUE SPACES.
012000         88  TRANINVD-OK             VALUE '00'.
012100     05  FILLER                      PIC X(04).
012200*
012300 01  WS-SWITCHES.
012400     05  TV-TRAN-EOF                 PIC X(01) VALUE 'N'.
012500         88  TV-AT-EOF                 VALUE 'Y'.
012600     05  TV-IS-VALID-SW              PIC X(01) VALUE 'Y'.
012700         88  TV-VALID                  VALUE 'Y'.
012800         88  TV-INVALID                VALUE 'N'.
012900     05  TV-ACCT-OK-SW                PIC X(01) VALUE 'Y'.
013000     05  FILLER                      PIC X(02).
013100*
013200 01  WS-RUN-COUNTS.
013300     05  WS-READ-COUNT               PIC S9(9) COMP VALUE +0.
013400     05  WS-VALID-COUNT              PIC S9(9) COMP VALUE +0.
013500     05  WS-INVALID-COUNT            PIC S9(9) COMP VALUE +0.
013600     05  FILLER                      PIC X(04).
013700*
013800* RUN DATE/TIME, DISPLAYED ON THE TOTALS LINE ONLY.  WS-RUN-DATE
013810* IS LEFT WITHOUT A FILLER -- IT IS THE TARGET OF THE ACCEPT FROM
013820* DATE BELOW AND MUST STAY AT EXACTLY SIX DIGITS.
013900 01  WS-RUN-DATE.
014000     05  WS-RUN-YY                   PIC 9(02).
014100     05  WS-RUN-MM                   PIC 9(02).
014200     05  WS-RUN-DD                   PIC 9(02).
014300*
014400* SAME SIX DIGITS AS WS-RUN-DATE, VIEWED AS ONE NUMERIC ITEM SO
014500* 000-MAIN-PROCESS CAN SANITY-CHECK THE ACCEPT FROM DATE RESULT
014510* BELOW (OPERATIONS HAS SEEN A BAD SYSTEM CLOCK RETURN ALL ZEROS
014520* ON OTHER JOBS IN THIS SUITE).
014600 01  WS-RUN-DATE-N REDEFINES WS-RUN-DATE PIC 9(06).
014700*
014800 01  WS-RUN-TIME.
014900     05  WS-RUN-HH                   PIC 9(02).
015000     05  WS-RUN-MIN                  PIC 9(02).
015100     05  WS-RUN-SS                   PIC 9(02).
015200     05  WS-RUN-HS                   PIC 9(02).
015210     05  FILLER                      PIC X(04).
015300*
015400*****************************************************************
015500* ONE PARSED TRANSACTION, BUILT BY 0210-PARSE-TRAN-LINE FROM THE
015600* RAW COMMA-SEPARATED TRANS-IN-REC.
015700*****************************************************************
015800 01  TV-TRAN-REC.
015900     05  TV-REF-ID                   PIC X(15).
016000     05  TV-SRC-ACCT                 PIC X(20).
016100     05  TV-SRC-NAME                 PIC X(40).
016200     05  TV-SRC-BANK                 PIC X(06).
016300     05  TV-BEN-ACCT                 PIC X(20).
016400     05  TV-BEN-NAME                 PIC X(40).
016500     05  TV-BEN-BANK                 PIC X(06).
016600     05  TV-CURRENCY                 PIC X(03).
016700     05  TV-AMOUNT-TEXT              PIC X(20).
016800     05  TV-AMOUNT                   PIC 9(13)V99.
016900     05  TV-TRAN-TYPE                PIC X(25).
017000     05  TV-NOTE                     PIC X(100).
017100     05  FILLER                      PIC X(06).
017200*
017300* ACCOUNT NUMBER + BANK CODE, BUILT EACH TIME 0340/0350 CALL
017400* ACCVAL -- KEPT AS ONE FLAT KEY FOR THE ERROR-TEXT TRACE IN
017500* 0360-VALIDATE-ONE-ACCOUNT.
017600 01  TV-ACCT-KEY-GROUP.
017700     05  TV-KEY-ACCT-NO               PIC X(20).
017800     05  TV-KEY-BANK-CODE             PIC X(06).
017810     05  FILLER                       PIC X(04).
017900 01  TV-ACCT-KEY-FLAT REDEFINES TV-ACCT-KEY-GROUP PIC X(30).
018000*
018100* AMOUNT PARSE WORK AREA FOR 0250-PARSE-AMOUNT.  THE UPSTREAM
018200* CAPTURE FEED DEFAULTS AN UNPARSEABLE AMOUNT TO ZERO RATHER THAN
018300* REJECTING THE LINE -- THIS SPLITS THE FREE-TEXT AMOUNT ON THE
018400* DECIMAL POINT AND CHECKS EACH HALF IS NUMERIC BEFORE TRUSTING IT.
018500 01  TV-AMT-WHOLE-TEXT               PIC X(16).
018600 01  TV-AMT-FRAC-TEXT                PIC X(02).
018700 01  TV-AMT-WHOLE-NUM                PIC 9(13).
018800 01  TV-AMT-FRAC-NUM                 PIC 9(02).
018900*
019000* AMOUNT AND LIMIT VALUES, EDITED WITH A FIXED DECIMAL POINT AND NO
019100* ZERO SUPPRESSION SO THEY DROP STRAIGHT INTO AN ERROR MESSAGE WITH
019200* NO FURTHER TRIMMING.
019300 01  TV-AMOUNT-ED                    PIC 9(13).99.
019400 01  TV-MIN-AMOUNT-ED                PIC 9(13).99.
019500 01  TV-MAX-AMOUNT-ED                PIC 9(13).99.
019600*
019700* VALIDATION ERROR ACCUMULATOR -- SEMICOLON-SEPARATED, BUILT UP BY
019800* 0380-APPEND-ERROR AS EACH OF THE FOUR RULES FAILS.  ALL FOUR RULES
019900* RUN FOR EVERY RECORD, THERE IS NO SHORT-CIRCUIT ON FIRST FAILURE.
020000 01  TV-ERROR-LIST                   PIC X(250).
020100 01  TV-ERROR-PTR                    PIC S9(04) COMP VALUE +1.
020200 01  TV-ERROR-TEXT                   PIC X(120).
020300 01  TV-ACCT-REASON                  PIC X(40).
020400*
020500* OUTPUT LINE BUILD AREAS AND THEIR POINTERS -- SIZED TO MATCH
020520* TRANS-VALID-REC/TRANS-INVALID-REC, SEE THE FD COMMENTS ABOVE.
020600 01  TV-VALID-LINE                   PIC X(320).
020700 01  TV-INVALID-LINE                 PIC X(400).
020800 01  TV-LINE-PTR                     PIC S9(04) COMP VALUE +1.
020900*
021000* GENERAL-PURPOSE TRAILING-SPACE TRIM, USED FOR ANY FIELD THAT MAY
021100* CONTAIN EMBEDDED SPACES (NAMES, NOTE, THE ERROR LIST) SO STRING
021200* DELIMITED BY SPACE CANNOT BE USED ON IT.  SEE 0390-RTRIM.
021300 01  WS-TRIM-SRC                     PIC X(250).
021400 01  WS-TRIM-MAXLEN                  PIC S9(04) COMP.
021500 01  WS-TRIM-LEN                     PIC S9(04) COMP.
021600 01  WS-TRIM-IX                      PIC S9(04) COMP.
021700 01  WS-TRIM-FOUND-SW                PIC X(01).
021800*
021900*****************************************************************
022000* CALL WORK AREAS FOR THE THREE LOOKUP SUBPROGRAMS.
022100*****************************************************************
022200 01  CALL-BANK-FIELDS.
022300     05  LN-BANK-CODE                PIC X(06).
022400     05  LN-BANK-FOUND-SW            PIC X(01).
022500     05  LN-BANK-NAME                PIC X(40).
022600     05  FILLER                      PIC X(03).
022700*
022800 01  CALL-LIMIT-FIELDS.
022900     05  LN-TRAN-TYPE                PIC X(25).
023000     05  LN-AMOUNT                   PIC 9(13)V99.
023100     05  LN-LIMIT-FOUND-SW           PIC X(01).
023200     05  LN-BELOW-SW                 PIC X(01).
023300     05  LN-ABOVE-SW                 PIC X(01).
023400     05  LN-MIN-AMT                  PIC 9(13)V99.
023500     05  LN-MAX-AMT                  PIC 9(13)V99.
023600     05  FILLER                      PIC X(03).
023700*
023800 01  CALL-ACCT-FIELDS.
023900     05  LN-ACCT-NO                  PIC X(20).
024000     05  LN-ACCT-BANK-CODE           PIC X(06).
024100     05  LN-ACCT-FOUND-SW            PIC X(01).
024200     05  LN-ACCT-STATUS              PIC X(08).
024300     05  FILLER                      PIC X(05).
024310*
024320* LOWER/UPPER CASE-FOLD FIELDS FOR THE ACCOUNT STATUS COMPARE --
024330* ACCVAL RETURNS LN-ACCT-STATUS AS STORED ON THE ACCOUNT TABLE, AND
024340* OPERATIONS HAS ASKED US TO FOLD CASE DEFENSIVELY BEFORE TESTING
024350* IT RATHER THAN TRUST EVERY LOAD OF THE TABLE TO COME IN UPPER
024360* CASE, THE SAME AS BNKCFG DOES FOR BANK CODES.
024370 01  WS-CASE-FOLD.
024380     05  WS-LOWER-ALPHABET           PIC X(26)
024390             VALUE 'abcdefghijklmnopqrstuvwxyz'.
024392     05  WS-UPPER-ALPHABET           PIC X(26)
024394             VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
024396     05  FILLER                      PIC X(02).
024400*
024500*****************************************************************
024600 PROCEDURE DIVISION.
024700*****************************************************************
024800*
024900 000-MAIN-PROCESS.
025000     ACCEPT WS-RUN-DATE FROM DATE.
025100     ACCEPT WS-RUN-TIME FROM TIME.
025110     IF WS-RUN-DATE-N = ZERO
025120         DISPLAY 'TRNVAL WARNING -- SYSTEM CLOCK RETURNED ALL '
025130                 'ZEROS FOR THE RUN DATE, CONTINUING ANYWAY'
025140     END-IF.
025200     DISPLAY 'TRNVAL STARTED  DATE = ' WS-RUN-MM '/' WS-RUN-DD
025300             '/' WS-RUN-YY '  (MM/DD/YY)'.
025400     PERFORM 0100-OPEN-FILES THRU 0100-EXIT.
025500     PERFORM 0150-READ-TRAN-LINE THRU 0150-EXIT.
025600*    NOTE -- OPERATIONS HAS ASKED ABOUT SPLITTING THIS FILE ACROSS
025700*    PARALLEL RUNS FOR THROUGHPUT ON THE BIGGEST CAPTURE BATCHES.
025800*    THE RULES AND THE READ ORDER DO NOT DEPEND ON RUN ORDER, SO
025900*    THAT WOULD BE SAFE, BUT FOR NOW THIS RUN JUST READS TOP TO
025910*    BOTTOM.
026000     PERFORM 0200-PROCESS-ONE-TRAN THRU 0200-EXIT
026100             UNTIL TV-AT-EOF.
026200     PERFORM 0900-DISPLAY-TOTALS THRU 0900-EXIT.
026300     PERFORM 0190-CLOSE-FILES THRU 0190-EXIT.
026400     GOBACK.
026500*
026600 0100-OPEN-FILES.
026700     OPEN INPUT TRANS-IN.
026800     IF NOT TRANIN-OK
026900         DISPLAY 'TRNVAL: ERROR OPENING TRANIN, STATUS = '
027000                 WS-TRANIN-STATUS
027100         MOVE 16 TO RETURN-CODE
027200         MOVE 'Y' TO TV-TRAN-EOF
027300     END-IF.
027400     OPEN OUTPUT TRANS-VALID.
027500     IF NOT TRANVALD-OK
027600         DISPLAY 'TRNVAL: ERROR OPENING TRANVALD, STATUS = '
027700                 WS-TRANVALD-STATUS
027800         MOVE 16 TO RETURN-CODE
027900         MOVE 'Y' TO TV-TRAN-EOF
028000     END-IF.
028100     OPEN OUTPUT TRANS-INVALID.
028200     IF NOT TRANINVD-OK
028300         DISPLAY 'TRNVAL: ERROR OPENING TRANINVD, STATUS = '
028400                 WS-TRANINVD-STATUS
028500         MOVE 16 TO RETURN-CODE
028600         MOVE 'Y' TO TV-TRAN-EOF
028700     END-IF.
028800 0100-EXIT.
028900     EXIT.
029000*
029100 0150-READ-TRAN-LINE.
029200     READ TRANS-IN
029300         AT END
029400             MOVE 'Y' TO TV-TRAN-EOF
029500     END-READ.
029510     IF TV-TEST-MODE-ON AND TV-TRAN-EOF = 'N'
029520         DISPLAY 'TRNVAL TRACE -- LINE ' WS-READ-COUNT
029530                 ' = ' TV-LINE-HEAD
029540         IF TV-LINE-REST NOT = SPACES
029550             DISPLAY 'TRNVAL TRACE -- LINE ' WS-READ-COUNT
029560                     ' RUNS PAST COLUMN 80, CHECK FOR A BAD NOTE'
029570         END-IF
029580     END-IF.
029600 0150-EXIT.
029700     EXIT.
029800*
029900 0190-CLOSE-FILES.
030000     CLOSE TRANS-IN, TRANS-VALID, TRANS-INVALID.
030100 0190-EXIT.
030200     EXIT.
030300*
030400 0200-PROCESS-ONE-TRAN.
030500     ADD 1 TO WS-READ-COUNT.
030600     PERFORM 0210-PARSE-TRAN-LINE THRU 0210-EXIT.
030700     PERFORM 0250-PARSE-AMOUNT THRU 0250-EXIT.
030800     PERFORM 0300-VALIDATE-TRAN THRU 0300-EXIT.
030900     PERFORM 0600-WRITE-TRAN THRU 0600-EXIT.
031000     PERFORM 0150-READ-TRAN-LINE THRU 0150-EXIT.
031100 0200-EXIT.
031200     EXIT.
031300*
031400*****************************************************************
031500* PARSE ONE CSV LINE INTO TV-TRAN-REC.  THE NOTE COLUMN (11TH)
031600* MAY BE ABSENT ON THE LINE; CLEARING
031700* TV-TRAN-REC BEFORE THE UNSTRING LEAVES IT BLANK WHEN THAT
031800* HAPPENS, SINCE UNSTRING SIMPLY STOPS FILLING RECEIVING FIELDS
031900* ONCE THE SOURCE IS EXHAUSTED.
032000*****************************************************************
032100 0210-PARSE-TRAN-LINE.
032200     MOVE SPACES TO TV-TRAN-REC.
032300     UNSTRING TRANS-IN-REC DELIMITED BY ','
032400         INTO TV-REF-ID, TV-SRC-ACCT, TV-SRC-NAME, TV-SRC-BANK,
032500              TV-BEN-ACCT, TV-BEN-NAME, TV-BEN-BANK, TV-CURRENCY,
032600              TV-AMOUNT-TEXT, TV-TRAN-TYPE, TV-NOTE
032700     END-UNSTRING.
032800 0210-EXIT.
032900     EXIT.
033000*
033100*****************************************************************
033200* AMOUNT PARSE -- ANY VALUE THAT WILL NOT SPLIT CLEANLY INTO A
033300* NUMERIC WHOLE PART AND A NUMERIC (OR ABSENT) FRACTIONAL PART
033400* DEFAULTS TO 0.00.  IT IS NOT REJECTED HERE -- IT FAILS THE
033500* AMOUNT-RANGE RULE IN 0330-VALIDATE-AMOUNT INSTEAD.
033600*****************************************************************
033700 0250-PARSE-AMOUNT.
033800     MOVE ZEROS TO TV-AMOUNT.
033900     MOVE SPACES TO TV-AMT-WHOLE-TEXT, TV-AMT-FRAC-TEXT.
034000     UNSTRING TV-AMOUNT-TEXT DELIMITED BY '.'
034100         INTO TV-AMT-WHOLE-TEXT, TV-AMT-FRAC-TEXT
034200     END-UNSTRING.
034300     IF TV-AMT-FRAC-TEXT = SPACES
034400         MOVE '00' TO TV-AMT-FRAC-TEXT
034500     END-IF.
034600     IF TV-AMT-WHOLE-TEXT IS NUMERIC AND TV-AMT-FRAC-TEXT IS NUMERIC
034700         MOVE TV-AMT-WHOLE-TEXT TO TV-AMT-WHOLE-NUM
034800         MOVE TV-AMT-FRAC-TEXT TO TV-AMT-FRAC-NUM
034900         COMPUTE TV-AMOUNT =
035000                 TV-AMT-WHOLE-NUM + (TV-AMT-FRAC-NUM / 100)
035100     END-IF.
035200 0250-EXIT.
035300     EXIT.
035400*
035500*****************************************************************
035600* RUN ALL FOUR VALIDATION RULES.  NONE OF THEM SHORT-CIRCUITS ON
035700* AN EARLIER FAILURE -- EVERY RULE IS EVALUATED
035800* AND EVERY FAILURE REASON IS JOINED INTO TV-ERROR-LIST.
035900*****************************************************************
036000 0300-VALIDATE-TRAN.
036100     MOVE SPACES TO TV-ERROR-LIST.
036200     MOVE 1 TO TV-ERROR-PTR.
036300     MOVE 'Y' TO TV-IS-VALID-SW.
036400     PERFORM 0310-VALIDATE-SOURCE-BANK THRU 0310-EXIT.
036500     PERFORM 0320-VALIDATE-BENEF-BANK THRU 0320-EXIT.
036600     PERFORM 0330-VALIDATE-AMOUNT THRU 0330-EXIT.
036700     PERFORM 0340-VALIDATE-SOURCE-ACCT THRU 0340-EXIT.
036800     PERFORM 0350-VALIDATE-BENEF-ACCT THRU 0350-EXIT.
036900 0300-EXIT.
037000     EXIT.
037100*
037200* RULE 1 -- SOURCE BANK CODE MUST BE A RECOGNISED BANK CODE.
037300 0310-VALIDATE-SOURCE-BANK.
037400     MOVE TV-SRC-BANK TO LN-BANK-CODE.
037500     MOVE SPACES TO LN-BANK-NAME.
037600     MOVE 'N' TO LN-BANK-FOUND-SW.
037700     CALL 'BNKCFG' USING LN-BANK-CODE, LN-BANK-FOUND-SW, LN-BANK-NAME.
037800     IF LN-BANK-FOUND-SW NOT = 'Y'
037900         MOVE SPACES TO TV-ERROR-TEXT
038000         STRING 'sourceBankCode ''' DELIMITED BY SIZE
038100                TV-SRC-BANK          DELIMITED BY SPACE
038200                ''' is not a recognised bank code' DELIMITED BY SIZE
038300                INTO TV-ERROR-TEXT
038400         PERFORM 0380-APPEND-ERROR THRU 0380-EXIT
038500     END-IF.
038600 0310-EXIT.
038700     EXIT.
038800*
038900* RULE 2 -- BENEFICIARY BANK CODE MUST BE A RECOGNISED BANK CODE.
039000 0320-VALIDATE-BENEF-BANK.
039100     MOVE TV-BEN-BANK TO LN-BANK-CODE.
039200     MOVE SPACES TO LN-BANK-NAME.
039300     MOVE 'N' TO LN-BANK-FOUND-SW.
039400     CALL 'BNKCFG' USING LN-BANK-CODE, LN-BANK-FOUND-SW, LN-BANK-NAME.
039500     IF LN-BANK-FOUND-SW NOT = 'Y'
039600         MOVE SPACES TO TV-ERROR-TEXT
039700         STRING 'beneficiaryBankCode ''' DELIMITED BY SIZE
039800                TV-BEN-BANK          DELIMITED BY SPACE
039900                ''' is not a recognised bank code' DELIMITED BY SIZE
040000                INTO TV-ERROR-TEXT
040100         PERFORM 0380-APPEND-ERROR THRU 0380-EXIT
040200     END-IF.
040300 0320-EXIT.
040400     EXIT.
040500*
040600* RULE 3 -- AMOUNT MUST BE WITHIN THE CONFIGURED RANGE FOR THE
040700* TRANSACTION TYPE.  COMPARISON IS ON THE EXACT DECIMAL VALUE --
040800* NO ROUNDING IS EVER APPLIED, THE AMOUNT IS CARRIED AT A FIXED
040900* TWO DECIMAL PLACES THROUGHOUT.
041000 0330-VALIDATE-AMOUNT.
041100     MOVE TV-TRAN-TYPE TO LN-TRAN-TYPE.
041200     MOVE TV-AMOUNT TO LN-AMOUNT.
041300     MOVE 'N' TO LN-LIMIT-FOUND-SW.
041400     MOVE 'N' TO LN-BELOW-SW.
041500     MOVE 'N' TO LN-ABOVE-SW.
041600     CALL 'TLMCFG' USING LN-TRAN-TYPE, LN-AMOUNT, LN-LIMIT-FOUND-SW,
041700             LN-BELOW-SW, LN-ABOVE-SW, LN-MIN-AMT, LN-MAX-AMT.
041800     IF LN-LIMIT-FOUND-SW NOT = 'Y'
041900         MOVE SPACES TO TV-ERROR-TEXT
042000         STRING 'Transaction type ''' DELIMITED BY SIZE
042100                TV-TRAN-TYPE         DELIMITED BY SPACE
042200                ''' is not configured.' DELIMITED BY SIZE
042300                INTO TV-ERROR-TEXT
042400         PERFORM 0380-APPEND-ERROR THRU 0380-EXIT
042500     ELSE
042600         IF LN-BELOW-SW = 'Y'
042700             MOVE TV-AMOUNT TO TV-AMOUNT-ED
042800             MOVE LN-MIN-AMT TO TV-MIN-AMOUNT-ED
042900             MOVE SPACES TO TV-ERROR-TEXT
043000             STRING 'Amount ' DELIMITED BY SIZE
043100                    TV-AMOUNT-ED      DELIMITED BY SIZE
043200                    ' is below the minimum of ' DELIMITED BY SIZE
043300                    TV-MIN-AMOUNT-ED  DELIMITED BY SIZE
043400                    ' for type ''' DELIMITED BY SIZE
043500                    TV-TRAN-TYPE      DELIMITED BY SPACE
043600                    '''.' DELIMITED BY SIZE
043700                    INTO TV-ERROR-TEXT
043800             PERFORM 0380-APPEND-ERROR THRU 0380-EXIT
043900         END-IF
044000         IF LN-ABOVE-SW = 'Y'
044100             MOVE TV-AMOUNT TO TV-AMOUNT-ED
044200             MOVE LN-MAX-AMT TO TV-MAX-AMOUNT-ED
044300             MOVE SPACES TO TV-ERROR-TEXT
044400             STRING 'Amount ' DELIMITED BY SIZE
044500                    TV-AMOUNT-ED      DELIMITED BY SIZE
044600                    ' exceeds the maximum of ' DELIMITED BY SIZE
044700                    TV-MAX-AMOUNT-ED  DELIMITED BY SIZE
044800                    ' for type ''' DELIMITED BY SIZE
044900                    TV-TRAN-TYPE      DELIMITED BY SPACE
045000                    '''.' DELIMITED BY SIZE
045100                    INTO TV-ERROR-TEXT
045200             PERFORM 0380-APPEND-ERROR THRU 0380-EXIT
045300         END-IF
045400     END-IF.
045500 0330-EXIT.
045600     EXIT.
045700*
045800* RULE 4 -- BOTH LEGS MUST BE ACTIVE ACCOUNTS.  EACH LEG IS AN
045900* INDEPENDENT CALL TO ACCVAL -- A FAILURE ON ONE SIDE DOES NOT
046000* STOP THE OTHER SIDE FROM BEING CHECKED.
046100 0340-VALIDATE-SOURCE-ACCT.
046200     MOVE TV-SRC-ACCT TO TV-KEY-ACCT-NO, LN-ACCT-NO.
046300     MOVE TV-SRC-BANK TO TV-KEY-BANK-CODE, LN-ACCT-BANK-CODE.
046400     PERFORM 0360-VALIDATE-ONE-ACCOUNT THRU 0360-EXIT.
046500     IF NOT TV-ACCT-OK-SW = 'Y'
046600         MOVE SPACES TO TV-ERROR-TEXT
046700         STRING 'sourceAccount ''' DELIMITED BY SIZE
046800                TV-SRC-ACCT        DELIMITED BY SPACE
046900                ''' is invalid (' DELIMITED BY SIZE
047000                TV-ACCT-REASON     DELIMITED BY SPACE
047100                ')'                DELIMITED BY SIZE
047200                INTO TV-ERROR-TEXT
047300         PERFORM 0380-APPEND-ERROR THRU 0380-EXIT
047400     END-IF.
047500 0340-EXIT.
047600     EXIT.
047700*
047800 0350-VALIDATE-BENEF-ACCT.
047900     MOVE TV-BEN-ACCT TO TV-KEY-ACCT-NO, LN-ACCT-NO.
048000     MOVE TV-BEN-BANK TO TV-KEY-BANK-CODE, LN-ACCT-BANK-CODE.
048100     PERFORM 0360-VALIDATE-ONE-ACCOUNT THRU 0360-EXIT.
048200     IF NOT TV-ACCT-OK-SW = 'Y'
048300         MOVE SPACES TO TV-ERROR-TEXT
048400         STRING 'beneficiaryAccount ''' DELIMITED BY SIZE
048500                TV-BEN-ACCT             DELIMITED BY SPACE
048600                ''' is invalid (' DELIMITED BY SIZE
048700                TV-ACCT-REASON          DELIMITED BY SPACE
048800                ')'                     DELIMITED BY SIZE
048900                INTO TV-ERROR-TEXT
049000         PERFORM 0380-APPEND-ERROR THRU 0380-EXIT
049100     END-IF.
049200 0350-EXIT.
049300     EXIT.
049400*
049500* COMMON ACCOUNT LOOKUP -- LN-ACCT-NO/LN-ACCT-BANK-CODE ARE SET BY
049600* THE CALLER (0340 OR 0350) BEFORE THIS IS PERFORMED.
049700 0360-VALIDATE-ONE-ACCOUNT.
049800     MOVE 'N' TO LN-ACCT-FOUND-SW.
049900     MOVE SPACES TO LN-ACCT-STATUS.
050000     CALL 'ACCVAL' USING LN-ACCT-NO, LN-ACCT-BANK-CODE,
050100             LN-ACCT-FOUND-SW, LN-ACCT-STATUS.
050110     INSPECT LN-ACCT-STATUS
050120             CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
050130     IF TV-TEST-MODE-ON
050140         DISPLAY 'TRNVAL TRACE -- ACCT KEY = ' TV-ACCT-KEY-FLAT
050150                 ' FOUND = ' LN-ACCT-FOUND-SW
050160                 ' STATUS = ' LN-ACCT-STATUS
050170     END-IF.
050200     IF LN-ACCT-FOUND-SW NOT = 'Y'
050300         MOVE 'N' TO TV-ACCT-OK-SW
050400         MOVE 'NOT_FOUND' TO TV-ACCT-REASON
050500     ELSE
050600         IF LN-ACCT-STATUS = 'ACTIVE'
050700             MOVE 'Y' TO TV-ACCT-OK-SW
050800         ELSE
050900             MOVE 'N' TO TV-ACCT-OK-SW
051000             MOVE SPACES TO TV-ACCT-REASON
051100             STRING 'Account is ' DELIMITED BY SIZE
051200                    LN-ACCT-STATUS DELIMITED BY SPACE
051300                    '.' DELIMITED BY SIZE
051400                    INTO TV-ACCT-REASON
051500         END-IF
051600     END-IF.
051700 0360-EXIT.
051800     EXIT.
051900*
052000* APPEND TV-ERROR-TEXT TO TV-ERROR-LIST, SEMICOLON-SEPARATED, AND
052100* MARK THE RECORD INVALID.  TV-ERROR-PTR IS RESET TO 1 AT THE TOP
052200* OF EVERY RECORD IN 0300-VALIDATE-TRAN.
052300 0380-APPEND-ERROR.
052400     IF TV-ERROR-PTR > 1
052500         STRING '; ' DELIMITED BY SIZE
052600                INTO TV-ERROR-LIST WITH POINTER TV-ERROR-PTR
052700     END-IF.
052800     STRING TV-ERROR-TEXT DELIMITED BY SPACE
052900            INTO TV-ERROR-LIST WITH POINTER TV-ERROR-PTR.
053000     MOVE 'N' TO TV-IS-VALID-SW.
053100 0380-EXIT.
053200     EXIT.
053300*
053400*****************************************************************
053500* SPLIT WRITE TO THE VALID/INVALID FILES AND ACCUMULATE THE
053600* PER-RUN COUNTS.
053700*****************************************************************
053800 0600-WRITE-TRAN.
053900     IF TV-VALID
054000         PERFORM 0610-BUILD-VALID-LINE THRU 0610-EXIT
054100         WRITE TRANS-VALID-REC FROM TV-VALID-LINE
054200         ADD 1 TO WS-VALID-COUNT
054300     ELSE
054400         PERFORM 0620-BUILD-INVALID-LINE THRU 0620-EXIT
054500         WRITE TRANS-INVALID-REC FROM TV-INVALID-LINE
054600         ADD 1 TO WS-INVALID-COUNT
054700     END-IF.
054800 0600-EXIT.
054900     EXIT.
055000*
055100* VALID LINE -- THE SAME 11 FIELDS AS THE INPUT, UNCHANGED.
055200 0610-BUILD-VALID-LINE.
055300     MOVE SPACES TO TV-VALID-LINE.
055400     MOVE 1 TO TV-LINE-PTR.
055500     STRING TV-REF-ID DELIMITED BY SPACE ',' DELIMITED BY SIZE
055600            INTO TV-VALID-LINE WITH POINTER TV-LINE-PTR.
055700     STRING TV-SRC-ACCT DELIMITED BY SPACE ',' DELIMITED BY SIZE
055800            INTO TV-VALID-LINE WITH POINTER TV-LINE-PTR.
055900     MOVE TV-SRC-NAME TO WS-TRIM-SRC.
056000     MOVE 40 TO WS-TRIM-MAXLEN.
056100     PERFORM 0390-RTRIM THRU 0390-EXIT.
056200     STRING WS-TRIM-SRC(1:WS-TRIM-LEN) ',' DELIMITED BY SIZE
056300            INTO TV-VALID-LINE WITH POINTER TV-LINE-PTR.
056400     STRING TV-SRC-BANK DELIMITED BY SPACE ',' DELIMITED BY SIZE
056500            INTO TV-VALID-LINE WITH POINTER TV-LINE-PTR.
056600     STRING TV-BEN-ACCT DELIMITED BY SPACE ',' DELIMITED BY SIZE
056700            INTO TV-VALID-LINE WITH POINTER TV-LINE-PTR.
056800     MOVE TV-BEN-NAME TO WS-TRIM-SRC.
056900     MOVE 40 TO WS-TRIM-MAXLEN.
057000     PERFORM 0390-RTRIM THRU 0390-EXIT.
057100     STRING WS-TRIM-SRC(1:WS-TRIM-LEN) ',' DELIMITED BY SIZE
057200            INTO TV-VALID-LINE WITH POINTER TV-LINE-PTR.
057300     STRING TV-BEN-BANK DELIMITED BY SPACE ',' DELIMITED BY SIZE
057400            INTO TV-VALID-LINE WITH POINTER TV-LINE-PTR.
057500     STRING TV-CURRENCY DELIMITED BY SPACE ',' DELIMITED BY SIZE
057600            INTO TV-VALID-LINE WITH POINTER TV-LINE-PTR.
057700     MOVE TV-AMOUNT TO TV-AMOUNT-ED.
057800     STRING TV-AMOUNT-ED DELIMITED BY SIZE ',' DELIMITED BY SIZE
057900            INTO TV-VALID-LINE WITH POINTER TV-LINE-PTR.
058000     STRING TV-TRAN-TYPE DELIMITED BY SPACE ',' DELIMITED BY SIZE
058100            INTO TV-VALID-LINE WITH POINTER TV-LINE-PTR.
058200     MOVE TV-NOTE TO WS-TRIM-SRC.
058300     MOVE 100 TO WS-TRIM-MAXLEN.
058400     PERFORM 0390-RTRIM THRU 0390-EXIT.
058500     STRING WS-TRIM-SRC(1:WS-TRIM-LEN) DELIMITED BY SIZE
058600            INTO TV-VALID-LINE WITH POINTER TV-LINE-PTR.
058700 0610-EXIT.
058800     EXIT.
058900*
059000* INVALID LINE -- 9 FIELDS (NO NAMES, NO NOTE) PLUS THE JOINED
059100* VALIDATION-ERRORS TEXT.
059200 0620-BUILD-INVALID-LINE.
059300     MOVE SPACES TO TV-INVALID-LINE.
059400     MOVE 1 TO TV-LINE-PTR.
059500     STRING TV-REF-ID DELIMITED BY SPACE ',' DELIMITED BY SIZE
059600            INTO TV-INVALID-LINE WITH POINTER TV-LINE-PTR.
059700     STRING TV-SRC-ACCT DELIMITED BY SPACE ',' DELIMITED BY SIZE
059800            INTO TV-INVALID-LINE WITH POINTER TV-LINE-PTR.
059900     STRING TV-SRC-BANK DELIMITED BY SPACE ',' DELIMITED BY SIZE
060000            INTO TV-INVALID-LINE WITH POINTER TV-LINE-PTR.
060100     STRING TV-BEN-ACCT DELIMITED BY SPACE ',' DELIMITED BY SIZE
060200            INTO TV-INVALID-LINE WITH POINTER TV-LINE-PTR.
060300     STRING TV-BEN-BANK DELIMITED BY SPACE ',' DELIMITED BY SIZE
060400            INTO TV-INVALID-LINE WITH POINTER TV-LINE-PTR.
060500     STRING TV-CURRENCY DELIMITED BY SPACE ',' DELIMITED BY SIZE
060600            INTO TV-INVALID-LINE WITH POINTER TV-LINE-PTR.
060700     MOVE TV-AMOUNT TO TV-AMOUNT-ED.
060800     STRING TV-AMOUNT-ED DELIMITED BY SIZE ',' DELIMITED BY SIZE
060900            INTO TV-INVALID-LINE WITH POINTER TV-LINE-PTR.
061000     STRING TV-TRAN-TYPE DELIMITED BY SPACE ',' DELIMITED BY SIZE
061100            INTO TV-INVALID-LINE WITH POINTER TV-LINE-PTR.
061200     MOVE TV-ERROR-LIST TO WS-TRIM-SRC.
061300     MOVE 250 TO WS-TRIM-MAXLEN.
061400     PERFORM 0390-RTRIM THRU 0390-EXIT.
061500     STRING WS-TRIM-SRC(1:WS-TRIM-LEN) DELIMITED BY SIZE
061600            INTO TV-INVALID-LINE WITH POINTER TV-LINE-PTR.
061700 0620-EXIT.
061800     EXIT.
061900*
062000*****************************************************************
062100* TRIM TRAILING SPACES FROM WS-TRIM-SRC, RETURNING THE TRUE
062200* LENGTH IN WS-TRIM-LEN.  USED FOR ANY FIELD THAT MAY CONTAIN
062300* EMBEDDED SPACES (STRING DELIMITED BY SPACE CANNOT BE USED ON
062400* THOSE, IT WOULD STOP AT THE FIRST ONE).
062500*****************************************************************
062600 0390-RTRIM.
062700     MOVE 1 TO WS-TRIM-LEN.
062800     MOVE 'N' TO WS-TRIM-FOUND-SW.
062900     PERFORM 0391-SCAN-ONE-CHAR THRU 0391-EXIT
063000             VARYING WS-TRIM-IX FROM WS-TRIM-MAXLEN BY -1
063100             UNTIL WS-TRIM-IX < 1 OR WS-TRIM-FOUND-SW = 'Y'.
063200 0390-EXIT.
063300     EXIT.
063400*
063500 0391-SCAN-ONE-CHAR.
063600     IF WS-TRIM-SRC(WS-TRIM-IX:1) NOT = SPACE
063700         MOVE WS-TRIM-IX TO WS-TRIM-LEN
063800         MOVE 'Y' TO WS-TRIM-FOUND-SW
063900     END-IF.
064000 0391-EXIT.
064100     EXIT.
064200*
064300*****************************************************************
064400* CONTROL-BREAK TOTALS -- RECORDS READ / VALID / INVALID.  NO
064500* REPORT-WRITER AND NO PRINT FILE, THIS IS A DISPLAY SUMMARY ONLY.
064600*****************************************************************
064700 0900-DISPLAY-TOTALS.
064800     DISPLAY 'TRNVAL TOTALS -- RECORDS READ    = ' WS-READ-COUNT.
064900     DISPLAY 'TRNVAL TOTALS -- RECORDS VALID   = ' WS-VALID-COUNT.
065000     DISPLAY 'TRNVAL TOTALS -- RECORDS INVALID = ' WS-INVALID-COUNT.
065100 0900-EXIT.
065200     EXIT.
