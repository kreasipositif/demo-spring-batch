000100*****************************************************************
000200* MODULE NAME      =  BNKCFG
000300* DESCRIPTIVE NAME =  BANK CODE LOOKUP SUBROUTINE
000400* FUNCTION         =  GIVEN A BANK CODE, RETURN WHETHER IT IS ON
000500*                      THE LIST OF BANKS MIDSTATE CLEARING WILL
000600*                      ACCEPT AS A SOURCE OR BENEFICIARY BANK, AND
000700*                      THE BANK'S NAME WHEN IT IS.
000800* TABLES           =  BANK-CODE-TABLE (COPY BANKTAB), LOADED ONCE
000900*                      PER RUN FROM THE SEQUENTIAL FILE DD-NAMED
001000*                      BANKFILE (DATA/BANKCODES.DAT).
001100* CALLED BY        =  TRNVAL  (0310-VALIDATE-SOURCE-BANK,
001200*                               0320-VALIDATE-BENEF-BANK)
001300*-----------------------------------------------------------------
001400* THE LOOKUP IS CASE-INSENSITIVE -- THE INCOMING BANK CODE IS
001500* UPPERCASED BEFORE THE COMPARE SO 'bca' AND 'BCA' MATCH THE SAME
001600* TABLE ENTRY.  THE TABLE ITSELF IS ALREADY STORED UPPERCASE.
001700*-----------------------------------------------------------------
001800* CHANGE LOG
001900* 91/04/19 KLD  ORIGINAL MODULE.  SPLIT OUT OF TRNVAL SO THE ACH    CR1188
002000*               EDIT RUN COULD REUSE THE SAME BANK CODE TABLE.      CR1188
002100*               TABLE LOAD AND SCAN LIFTED FROM THE OLD TRNVAL      CR1188
002200*               IN-LINE LOGIC WITHOUT CHANGE.                       CR1188
002300* 93/08/02 KLD  ADDED THE CASE-FOLD ON THE INCOMING CODE -- WIRE    CR1310
002400*               ROOM CAPTURE OCCASIONALLY COMES THROUGH LOWER       CR1310
002500*               CASE.                                               CR1310
002600* 99/01/08 PAT  Y2K REVIEW.  NO DATE FIELDS REFERENCED. SIGNED OFF. CR1512
002700* 05/11/30 PAT  RAISED WS-BT-IX TO COMP-3 -- WAS PLAIN DISPLAY      CR1902
002800*               USAGE, SHOWED UP ON THE DB2 TUNING SWEEP AS A       CR1902
002900*               NEEDLESS CPU COST FOR A SUBSCRIPT THAT NEVER        CR1902
003000*               LEAVES WORKING-STORAGE.                             CR1902
003010* 07/06/14 PAT  WIRED UP THE UPSI-1 TRACE SWITCH THAT HAS SAT       CR1940
003020*               UNUSED SINCE CR1188 -- OPERATIONS WANTED A WAY TO   CR1940
003030*               WATCH CODE/NAME MATCHES GO BY ON A RERUN WITHOUT    CR1940
003040*               TURNING ON FULL DDNAME TRACING.                    CR1940
003100*****************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID. BNKCFG.
003400 AUTHOR. K L DRAKE.
003500 INSTALLATION. MIDSTATE CLEARING SERVICES.
003600 DATE-WRITTEN. 04/19/91.
003700 DATE-COMPILED.
003800 SECURITY. NON-CONFIDENTIAL.
003900*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-370.
004300 OBJECT-COMPUTER. IBM-370.
004400 SPECIAL-NAMES.
004500     UPSI-1 ON STATUS IS BC-TRACE-ON
004600            OFF STATUS IS BC-TRACE-OFF.
004700*
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT BANK-FILE ASSIGN TO BANKFILE
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS  IS WS-BANKFILE-STATUS.
005300*
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  BANK-FILE
005700     RECORDING MODE IS F
005800     BLOCK CONTAINS 0 RECORDS.
005900 01  BANK-FILE-REC                   PIC X(48).
006000*
006100 01  BANK-FILE-FIELDS REDEFINES BANK-FILE-REC.
006200     05  BF-BANK-CODE                PIC X(06).
006300     05  BF-BANK-NAME                PIC X(40).
006310     05  FILLER                      PIC X(02).
006400*
006500 WORKING-STORAGE SECTION.
006600*
006700 COPY BANKTAB.
006800*
006900 01  WS-BANKFILE-STATUS              PIC X(02) VALUE SPACES.
007000     88  BANKFILE-OK                 VALUE '00'.
007100     88  BANKFILE-EOF                VALUE '10'.
007200*
007300 01  WS-SWITCHES.
007400     05  WS-TABLE-LOADED-SW          PIC X(01) VALUE 'N'.
007500         88  WS-TABLE-LOADED            VALUE 'Y'.
007600     05  WS-BANKFILE-EOF-SW          PIC X(01) VALUE 'N'.
007700     05  FILLER                      PIC X(02).
007800*
007900 01  WS-SUBSCRIPTS.
008000     05  WS-BT-IX                    PIC S9(4) COMP-3 VALUE +0.
008100     05  FILLER                      PIC X(02).
008200*
008300* LOWER/UPPER CASE-FOLD FIELDS FOR THE COMPARE.  BANK CODES ARE ONLY
008400* SIX CHARACTERS, BUT THE SAME PATTERN IS USED FOR NAMES ELSEWHERE
008500* IN THE JOB SO THE FIELD IS SIZED TO MATCH BC-BANK-CODE-UC.
008600 01  WS-CASE-FOLD.
008700     05  WS-LOWER-ALPHABET           PIC X(26)
008800             VALUE 'abcdefghijklmnopqrstuvwxyz'.
008900     05  WS-UPPER-ALPHABET           PIC X(26)
009000             VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
009010     05  FILLER                      PIC X(02).
009100*
009200* WORK KEY, FOLDED TO UPPER CASE BEFORE THE COMPARE.  BROKEN OUT
009300* INTO FRONT/BACK HALVES BELOW AS WELL -- SEE 0200-FOLD-AND-SCAN --
009400* SO THE UPSI-1 TRACE LINE CAN SHOW THE CODE AGAINST THE MATCHED
009500* NAME WITHOUT RUNNING THE CONSOLE LINE PAST 80 COLUMNS.
009600 01  BC-BANK-CODE-UC                 PIC X(06).
009700 01  BC-BANK-CODE-PARTS REDEFINES BC-BANK-CODE-UC.
009710     05  BC-BANK-CODE-FRONT          PIC X(03).
009720     05  BC-BANK-CODE-BACK           PIC X(02).
009730     05  FILLER                      PIC X(01).
009800*
009810* WORKING COPY OF THE MATCHED BANK NAME FOR THE SAME TRACE LINE --
009820* LK-BANK-NAME ITSELF IS LINKAGE SECTION AND MAY NOT BE A CALLER'S
009830* ACTUAL 40-BYTE FIELD, SO IT IS NOT SAFE TO REDEFINE DIRECTLY.
009840 01  BC-BANK-NAME-TRACE              PIC X(40).
009850 01  BC-BANK-NAME-TRACE-SPLIT REDEFINES BC-BANK-NAME-TRACE.
009860     05  BC-BANK-NAME-FRONT          PIC X(20).
009870     05  BC-BANK-NAME-BACK           PIC X(19).
009880     05  FILLER                      PIC X(01).
009890*
009895 LINKAGE SECTION.
010000 01  LK-BANK-CODE                    PIC X(06).
010100 01  LK-FOUND-SW                     PIC X(01).
010200 01  LK-BANK-NAME                    PIC X(40).
010300*
010400*****************************************************************
010500 PROCEDURE DIVISION USING LK-BANK-CODE, LK-FOUND-SW, LK-BANK-NAME.
010600*****************************************************************
010700*
010800 0000-MAIN-RTN.
010900     IF NOT WS-TABLE-LOADED
011000         PERFORM 0100-LOAD-BANK-TABLE THRU 0100-EXIT
011100     END-IF.
011200     PERFORM 0200-FOLD-AND-SCAN THRU 0200-EXIT.
011300     GOBACK.
011400*
011500*-----------------------------------------------------------------
011600* LOAD THE BANK CODE TABLE ONCE PER RUN.  BANKFILE IS A SMALL
011700* ILLUSTRATIVE STAND-IN FOR THE REAL BANK REGISTRY EXTRACT -- SEE
011900*-----------------------------------------------------------------
012000 0100-LOAD-BANK-TABLE.
012100     MOVE 0 TO BT-TABLE-COUNT.
012200     OPEN INPUT BANK-FILE.
012300     IF NOT BANKFILE-OK
012400         DISPLAY 'BNKCFG: ERROR OPENING BANKFILE, STATUS = '
012500                 WS-BANKFILE-STATUS
012600         MOVE 16 TO RETURN-CODE
012700         GO TO 0100-EXIT
012800     END-IF.
012900     MOVE 'N' TO WS-BANKFILE-EOF-SW.
013000     PERFORM 0110-READ-ONE-BANK THRU 0110-EXIT.
013100     PERFORM 0120-STORE-ONE-BANK THRU 0120-EXIT
013200             UNTIL WS-BANKFILE-EOF-SW = 'Y'
013300             OR BT-TABLE-COUNT = BT-MAX-ENTRIES.
013400     CLOSE BANK-FILE.
013500     MOVE 'Y' TO WS-TABLE-LOADED-SW.
013600 0100-EXIT.
013700     EXIT.
013800*
013900 0110-READ-ONE-BANK.
014000     READ BANK-FILE
014100         AT END
014200             MOVE 'Y' TO WS-BANKFILE-EOF-SW
014300     END-READ.
014400 0110-EXIT.
014500     EXIT.
014600*
014700 0120-STORE-ONE-BANK.
014800     ADD 1 TO BT-TABLE-COUNT.
014900     MOVE BF-BANK-CODE TO BT-BANK-CODE(BT-TABLE-COUNT).
015000     MOVE BF-BANK-NAME TO BT-BANK-NAME(BT-TABLE-COUNT).
015100     PERFORM 0110-READ-ONE-BANK THRU 0110-EXIT.
015200 0120-EXIT.
015300     EXIT.
015400*
015500*-----------------------------------------------------------------
015600* CASE-FOLD THE INCOMING CODE AND SCAN THE TABLE.  A STRAIGHT
015700* PERFORM VARYING IS USED -- THE TABLE IS SHORT AND THIS SHOP HAS
015800* NEVER USED SEARCH/SEARCH ALL FOR THESE SMALL EDIT TABLES.
015900*-----------------------------------------------------------------
016000 0200-FOLD-AND-SCAN.
016100     MOVE LK-BANK-CODE TO BC-BANK-CODE-UC.
016200     INSPECT BC-BANK-CODE-UC
016300             CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
016400     MOVE 'N' TO LK-FOUND-SW.
016500     MOVE SPACES TO LK-BANK-NAME.
016600     MOVE 1 TO WS-BT-IX.
016700     PERFORM 0210-COMPARE-ONE-BANK THRU 0210-EXIT
016800             VARYING WS-BT-IX FROM 1 BY 1
016900             UNTIL WS-BT-IX > BT-TABLE-COUNT
017000             OR LK-FOUND-SW = 'Y'.
017010     IF BC-TRACE-ON
017020         MOVE LK-BANK-NAME TO BC-BANK-NAME-TRACE
017030         DISPLAY 'BNKCFG TRACE -- CODE = ' BC-BANK-CODE-FRONT '/'
017040                 BC-BANK-CODE-BACK ' FOUND = ' LK-FOUND-SW
017050                 ' NAME = ' BC-BANK-NAME-FRONT
017060     END-IF.
017100 0200-EXIT.
017200     EXIT.
017300*
017400 0210-COMPARE-ONE-BANK.
017500     IF BC-BANK-CODE-UC = BT-BANK-CODE(WS-BT-IX)
017600         MOVE 'Y' TO LK-FOUND-SW
017700         MOVE BT-BANK-NAME(WS-BT-IX) TO LK-BANK-NAME
017800     END-IF.
017900 0210-EXIT.
018000     EXIT.
