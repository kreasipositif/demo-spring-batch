000100*****************************************************************
000200*                                                                 *
000300*   PROGRAM:   TLMCFG                                            *
000400*                                                                 *
000500*   GIVEN A TRANSACTION TYPE AND AN AMOUNT, REPORT WHETHER THE    *
000600*   TYPE IS ONE MIDSTATE HAS A CONFIGURED LIMIT FOR, AND IF SO    *
000700*   WHETHER THE AMOUNT FALLS BELOW THE MINIMUM OR ABOVE THE       *
000800*   MAXIMUM RELEASE AMOUNT FOR THAT TYPE.  THE MIN/MAX VALUES     *
000900*   THEMSELVES ARE RETURNED TO THE CALLER FOR USE IN ITS ERROR    *
001000*   TEXT -- THIS MODULE DOES NOT BUILD ANY MESSAGE TEXT ITSELF.   *
001100*                                                                 *
001200*   TABLE LOADED FROM LIMITFILE (DATA/LIMITS.DAT) ON THE FIRST    *
001300*   CALL OF EACH RUN.  COPY LIMITTAB HOLDS THE TABLE LAYOUT.      *
001400*                                                                 *
001500*   CALLED BY TRNVAL, PARAGRAPH 0330-VALIDATE-AMOUNT.             *
001600*                                                                 *
001700*****************************************************************
001800*    CHANGE LOG                                                  *
001900*    91/06/04 KLD  ORIGINAL MODULE, SPLIT OUT OF TRNVAL WHEN THE  CR1201
002000*                  PER-TYPE LIMIT TABLE WAS ADDED.                CR1201
002100*    94/02/14 RFH  LT-CURRENCY ADDED TO THE TABLE (SEE COPY       CR1340
002200*                  LIMITTAB) BUT THIS MODULE DOES NOT YET RETURN  CR1340
002300*                  IT -- NO CALLER NEEDS IT YET.                  CR1340
002400*    98/03/02 KLD  *** Y2K NOTE ***  THE OLD VERSION OF THIS       CR1498
002500*                  MODULE COMPARED P-LIMIT-YEAR AS A TWO-DIGIT    CR1498
002600*                  FIELD AGAINST THE RUN YEAR TO DECIDE WHICH OF   CR1498
002700*                  TWO RATE SCHEDULES APPLIED -- THAT LOGIC WAS    CR1498
002800*                  REMOVED IN CR1201 ALREADY, BUT THIS MODULE      CR1498
002900*                  STILL CARRIED THE OLD WS-LIMIT-YEAR-2 FIELD AS  CR1498
003000*                  DEAD WORKING-STORAGE.  DROPPED IT HERE SO THE   CR1498
003100*                  Y2K SWEEP DOES NOT HAVE TO LOOK AT IT AGAIN.    CR1498
003200*    99/01/08 PAT  Y2K REVIEW -- CLEAN, SEE CR1498 ABOVE. SIGNED   CR1512
003300*                  OFF.                                            CR1512
003310*    07/06/14 PAT  WIRED UP THE UPSI-1 TRACE SWITCH THAT HAS SAT   CR1941
003320*                  UNUSED SINCE CR1201 -- OPERATIONS WANTED A WAY  CR1941
003330*                  TO WATCH TYPE/LIMIT MATCHES GO BY ON A RERUN    CR1941
003340*                  WITHOUT TURNING ON FULL DDNAME TRACING.         CR1941
003400*****************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID. TLMCFG.
003700 AUTHOR. K L DRAKE.
003800 INSTALLATION. MIDSTATE CLEARING SERVICES.
003900 DATE-WRITTEN. 06/04/91.
004000 DATE-COMPILED.
004100 SECURITY. NON-CONFIDENTIAL.
004200*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-370.
004600 OBJECT-COMPUTER. IBM-370.
004700 SPECIAL-NAMES.
004800     UPSI-1 ON STATUS IS LC-TRACE-ON
004900            OFF STATUS IS LC-TRACE-OFF.
005000*
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT LIMIT-FILE ASSIGN TO LIMITFILE
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS  IS WS-LIMITFILE-STATUS.
005600*
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  LIMIT-FILE
006000     RECORDING MODE IS F
006100     BLOCK CONTAINS 0 RECORDS.
006200 01  LIMIT-FILE-REC                  PIC X(60).
006300*
006400 01  LIMIT-FILE-FIELDS REDEFINES LIMIT-FILE-REC.
006500     05  LF-TRAN-TYPE                PIC X(25).
006600     05  LF-MIN-AMOUNT-TEXT          PIC 9(15).
006700     05  LF-MAX-AMOUNT-TEXT          PIC 9(15).
006800     05  LF-CURRENCY                 PIC X(03).
006810     05  FILLER                      PIC X(02).
006900*
007000* THE MIN/MAX AMOUNTS ARRIVE ON THE FILE AS FIFTEEN UNPUNCTUATED
007100* DIGITS, VALUE TIMES 100 -- NO DECIMAL POINT CHARACTER ON THE
007200* RECORD.  THIS REDEFINES SPLITS EACH ONE BACK INTO WHOLE AND
007300* CENTS SO IT CAN BE RECOMBINED INTO A PIC 9(13)V99 AMOUNT.
007400 01  LIMIT-FILE-AMOUNT-SPLIT REDEFINES LIMIT-FILE-FIELDS.
007500     05  FILLER                      PIC X(25).
007600     05  LF-MIN-WHOLE                PIC 9(13).
007700     05  LF-MIN-CENTS                PIC 9(02).
007800     05  LF-MAX-WHOLE                PIC 9(13).
007900     05  LF-MAX-CENTS                PIC 9(02).
008000     05  FILLER                      PIC X(05).
008100*
008200 WORKING-STORAGE SECTION.
008300*
008400 COPY LIMITTAB.
008500*
008600 01  WS-LIMITFILE-STATUS             PIC X(02) VALUE SPACES.
008700     88  LIMITFILE-OK                VALUE '00'.
008800*
008900 01  WS-SWITCHES.
009000     05  WS-TABLE-LOADED-SW          PIC X(01) VALUE 'N'.
009100         88  WS-TABLE-LOADED            VALUE 'Y'.
009200     05  WS-LIMITFILE-EOF-SW         PIC X(01) VALUE 'N'.
009300     05  FILLER                      PIC X(02).
009400*
009500 01  WS-SUBSCRIPTS.
009600     05  WS-LT-IX                    PIC S9(4) COMP VALUE +0.
009700     05  FILLER                      PIC X(02).
009800*
009900* CASE-FOLD FIELDS FOR THE TRANSACTION-TYPE COMPARE -- THE WIRE
010000* ROOM FEED HAS BEEN KNOWN TO COME THROUGH LOWER CASE ON RETRY
010100* BATCHES, SO OPERATIONS HAS ASKED US TO FOLD CASE DEFENSIVELY
010200* BEFORE COMPARING, THE SAME AS BNKCFG DOES FOR BANK CODES.
010400 01  WS-CASE-FOLD.
010500     05  WS-LOWER-ALPHABET           PIC X(26)
010600             VALUE 'abcdefghijklmnopqrstuvwxyz'.
010700     05  WS-UPPER-ALPHABET           PIC X(26)
010800             VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
010810     05  FILLER                      PIC X(02).
010900*
011000 01  LC-TRAN-TYPE-UC                 PIC X(25).
011100*
011200* FRONT/BACK VIEW OF THE FOLDED TYPE -- SEE 0200-FOLD-AND-SCAN --
011300* SO THE UPSI-1 TRACE LINE CAN SHOW THE TYPE AGAINST THE MATCHED
011400* MIN/MAX WITHOUT RUNNING THE CONSOLE LINE PAST 80 COLUMNS.
011500 01  LC-TRAN-TYPE-TRACE REDEFINES LC-TRAN-TYPE-UC.
011600     05  LC-TRAN-TYPE-FRONT         PIC X(20).
011700     05  LC-TRAN-TYPE-BACK          PIC X(04).
011710     05  FILLER                     PIC X(01).
011800*
011900 LINKAGE SECTION.
012000 01  LK-TRAN-TYPE                    PIC X(25).
012100 01  LK-AMOUNT                       PIC 9(13)V99.
012200 01  LK-FOUND-SW                     PIC X(01).
012300 01  LK-BELOW-SW                     PIC X(01).
012400 01  LK-ABOVE-SW                     PIC X(01).
012500 01  LK-MIN-AMT                      PIC 9(13)V99.
012600 01  LK-MAX-AMT                      PIC 9(13)V99.
012700*
012800*****************************************************************
012900 PROCEDURE DIVISION USING LK-TRAN-TYPE, LK-AMOUNT, LK-FOUND-SW,
013000         LK-BELOW-SW, LK-ABOVE-SW, LK-MIN-AMT, LK-MAX-AMT.
013100*****************************************************************
013200*
013300 INITIALIZE-AND-GET-PARAMETERS SECTION.
013400 0000-MAIN-RTN.
013500     IF NOT WS-TABLE-LOADED
013600         PERFORM 0100-LOAD-LIMIT-TABLE THRU 0100-EXIT
013700     END-IF.
013800     PERFORM 0200-FOLD-AND-SCAN THRU 0200-EXIT.
013900     GOBACK.
014000*
014100 BUILD-LIMIT-TABLE SECTION.
014200*-----------------------------------------------------------------
014300* LOAD THE LIMIT TABLE ONCE PER RUN.  LIMITFILE IS A SMALL
014400* ILLUSTRATIVE STAND-IN FOR THE REAL PRODUCT-LIMIT FEED -- SEE
014600*-----------------------------------------------------------------
014700 0100-LOAD-LIMIT-TABLE.
014800     MOVE 0 TO LT-TABLE-COUNT.
014900     OPEN INPUT LIMIT-FILE.
015000     IF NOT LIMITFILE-OK
015100         DISPLAY 'TLMCFG: ERROR OPENING LIMITFILE, STATUS = '
015200                 WS-LIMITFILE-STATUS
015300         MOVE 16 TO RETURN-CODE
015400         GO TO 0100-EXIT
015500     END-IF.
015600     MOVE 'N' TO WS-LIMITFILE-EOF-SW.
015700     PERFORM 0110-READ-ONE-LIMIT THRU 0110-EXIT.
015800     PERFORM 0120-STORE-ONE-LIMIT THRU 0120-EXIT
015900             UNTIL WS-LIMITFILE-EOF-SW = 'Y'
016000             OR LT-TABLE-COUNT = LT-MAX-ENTRIES.
016100     CLOSE LIMIT-FILE.
016200     MOVE 'Y' TO WS-TABLE-LOADED-SW.
016300 0100-EXIT.
016400     EXIT.
016500*
016600 0110-READ-ONE-LIMIT.
016700     READ LIMIT-FILE
016800         AT END
016900             MOVE 'Y' TO WS-LIMITFILE-EOF-SW
017000     END-READ.
017100 0110-EXIT.
017200     EXIT.
017300*
017400 0120-STORE-ONE-LIMIT.
017500     ADD 1 TO LT-TABLE-COUNT.
017600     MOVE LF-TRAN-TYPE TO LT-TRAN-TYPE(LT-TABLE-COUNT).
017700     COMPUTE LT-MIN-AMOUNT(LT-TABLE-COUNT) =
017800             LF-MIN-WHOLE + (LF-MIN-CENTS / 100).
017900     COMPUTE LT-MAX-AMOUNT(LT-TABLE-COUNT) =
018000             LF-MAX-WHOLE + (LF-MAX-CENTS / 100).
018100     MOVE LF-CURRENCY TO LT-CURRENCY(LT-TABLE-COUNT).
018200     PERFORM 0110-READ-ONE-LIMIT THRU 0110-EXIT.
018300 0120-EXIT.
018400     EXIT.
018500*
018600 PROCESS-YEAR-RECORD SECTION.
018700*-----------------------------------------------------------------
018800* CASE-FOLD THE TRANSACTION TYPE AND SCAN THE TABLE.  WHEN FOUND,
018900* TEST THE AMOUNT AGAINST THE MIN/MAX AND SET THE APPROPRIATE
019000* SWITCH -- BOTH CAN NEVER BE 'Y' TOGETHER SINCE MIN IS ALWAYS
019100* LESS THAN OR EQUAL TO MAX ON A WELL-FORMED TABLE ENTRY.
019200*-----------------------------------------------------------------
019300 0200-FOLD-AND-SCAN.
019400     MOVE LK-TRAN-TYPE TO LC-TRAN-TYPE-UC.
019500     INSPECT LC-TRAN-TYPE-UC
019600             CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
019700     MOVE 'N' TO LK-FOUND-SW.
019800     MOVE 'N' TO LK-BELOW-SW.
019900     MOVE 'N' TO LK-ABOVE-SW.
020000     MOVE ZEROS TO LK-MIN-AMT, LK-MAX-AMT.
020100     PERFORM 0210-COMPARE-ONE-LIMIT THRU 0210-EXIT
020200             VARYING WS-LT-IX FROM 1 BY 1
020300             UNTIL WS-LT-IX > LT-TABLE-COUNT
020400             OR LK-FOUND-SW = 'Y'.
020410     IF LC-TRACE-ON
020420         DISPLAY 'TLMCFG TRACE -- TYPE = ' LC-TRAN-TYPE-FRONT
020430                 LC-TRAN-TYPE-BACK ' FOUND = ' LK-FOUND-SW
020440                 ' BELOW = ' LK-BELOW-SW ' ABOVE = ' LK-ABOVE-SW
020450     END-IF.
020500 0200-EXIT.
020600     EXIT.
020700*
020800 0210-COMPARE-ONE-LIMIT.
020900     IF LC-TRAN-TYPE-UC = LT-TRAN-TYPE(WS-LT-IX)
021000         MOVE 'Y' TO LK-FOUND-SW
021100         MOVE LT-MIN-AMOUNT(WS-LT-IX) TO LK-MIN-AMT
021200         MOVE LT-MAX-AMOUNT(WS-LT-IX) TO LK-MAX-AMT
021300         IF LK-AMOUNT < LT-MIN-AMOUNT(WS-LT-IX)
021400             MOVE 'Y' TO LK-BELOW-SW
021500         END-IF
021600         IF LK-AMOUNT > LT-MAX-AMOUNT(WS-LT-IX)
021700             MOVE 'Y' TO LK-ABOVE-SW
021800         END-IF
021900     END-IF.
022000 0210-EXIT.
022100     EXIT.
