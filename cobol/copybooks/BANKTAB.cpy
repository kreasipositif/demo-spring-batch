000100******************************************************************
000200*                                                                *
000300*    BANKTAB  --  VALID BANK CODE TABLE                         *
000400*                                                                *
000500*    LOADED AT THE START OF EACH RUN OF BNKCFG FROM THE          *
000600*    SEQUENTIAL FILE DD-NAMED BANKFILE (DATA/BANKCODES.DAT).    *
000700*    ONE ENTRY PER BANK THAT MIDSTATE CLEARING WILL ACCEPT AS    *
000800*    EITHER A SOURCE OR A BENEFICIARY BANK ON AN INTERBANK       *
000900*    TRANSFER.  THE TABLE IS SCANNED, NOT INDEXED -- THE BANK    *
001000*    CODE LIST IS SHORT ENOUGH THAT A STRAIGHT SCAN IS CHEAPER   *
001100*    THAN BUILDING AND MAINTAINING A SORTED KEY.                 *
001200*                                                                *
001300*    CHANGE LOG                                                  *
001400*    88/11/02 RFH  ORIGINAL LAYOUT FOR THE BANK EDIT TABLE.       CR1040
001500*    91/04/19 KLD  RAISED TABLE SIZE FROM 25 TO 50 ENTRIES AS     CR1188
001600*                  MORE BANKS JOINED THE CLEARING NETWORK.        CR1188
001700*    99/01/08 PAT  Y2K REVIEW -- NO DATE FIELDS ON THIS TABLE,    CR1512
001800*                  NO CHANGES REQUIRED. SIGNED OFF.               CR1512
001900******************************************************************
002000 01  BANK-CODE-TABLE.
002100     05  BT-TABLE-COUNT          PIC S9(4)  COMP VALUE +0.
002200     05  BT-MAX-ENTRIES          PIC S9(4)  COMP VALUE +50.
002300     05  BT-ENTRY                OCCURS 50 TIMES.
002400         10  BT-BANK-CODE        PIC X(06).
002500         10  BT-BANK-NAME        PIC X(40).
002600         10  FILLER              PIC X(04).
002700     05  FILLER                  PIC X(08).
