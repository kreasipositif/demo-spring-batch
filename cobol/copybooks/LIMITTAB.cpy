000100******************************************************************
000200*                                                                *
000300*    LIMITTAB  --  TRANSACTION TYPE AMOUNT LIMIT TABLE           *
000400*                                                                *
000500*    LOADED AT THE START OF EACH RUN OF TLMCFG FROM THE          *
000600*    SEQUENTIAL FILE DD-NAMED LIMITFILE (DATA/LIMITS.DAT).       *
000700*    KEYED ON TRANSACTION TYPE (E.G. DOMESTIC_TRANSFER). HOLDS    *
000800*    THE MINIMUM AND MAXIMUM AMOUNT MIDSTATE WILL RELEASE FOR     *
000900*    THAT TRANSACTION TYPE, AND THE CURRENCY THE LIMIT IS         *
001000*    QUOTED IN.  SCANNED SEQUENTIALLY -- THE LIST OF TRANSACTION *
001100*    TYPES IS SHORT AND CHANGES ONLY WHEN OPERATIONS ADDS A NEW  *
001200*    TRANSFER PRODUCT.                                           *
001300*                                                                *
001400*    CHANGE LOG                                                  *
001500*    91/06/04 KLD  ORIGINAL LAYOUT, SPLIT OUT OF THE BANK EDIT    CR1201
001600*                  TABLE WHEN AMOUNT LIMITS WERE ADDED.           CR1201
001700*    94/02/14 RFH  ADDED LT-CURRENCY -- INTERNATIONAL_TRANSFER    CR1340
001800*                  LIMITS ARE NOW QUOTED IN A NON-LOCAL CCY.      CR1340
001900*    99/01/08 PAT  Y2K REVIEW -- NO DATE FIELDS ON THIS TABLE,    CR1512
002000*                  NO CHANGES REQUIRED. SIGNED OFF.               CR1512
002100******************************************************************
002200 01  LIMIT-TABLE.
002300     05  LT-TABLE-COUNT          PIC S9(4)  COMP VALUE +0.
002400     05  LT-MAX-ENTRIES          PIC S9(4)  COMP VALUE +25.
002500     05  LT-ENTRY                OCCURS 25 TIMES.
002600         10  LT-TRAN-TYPE        PIC X(25).
002700         10  LT-MIN-AMOUNT       PIC 9(13)V99.
002800         10  LT-MAX-AMOUNT       PIC 9(13)V99.
002900         10  LT-CURRENCY         PIC X(03).
003000         10  FILLER              PIC X(05).
003100     05  FILLER                  PIC X(08).
