000100******************************************************************
000200*                                                                *
000300*    ACCTTAB  --  MOCK ACCOUNT DIRECTORY TABLE                  *
000400*                                                                *
000500*    LOADED AT THE START OF EACH RUN OF ACCVAL FROM THE          *
000600*    SEQUENTIAL FILE DD-NAMED ACCTFILE (DATA/ACCOUNTS.DAT).      *
000700*    KEYED ON ACCOUNT NUMBER + BANK CODE (BANK CODE UPPERCASED   *
000800*    BEFORE THE COMPARE, SEE 200-FOLD-AND-SCAN IN ACCVAL).       *
000900*    THIS IS NOT THE BANK'S REAL DEMAND DEPOSIT FILE -- IT IS A  *
001000*    SMALL ILLUSTRATIVE STAND-IN SHIPPED WITH THE JOB UNTIL      *
001100*    OPERATIONS WIRES UP THE REAL ACCOUNT MASTER EXTRACT (SEE    *
001300*                                                                *
001400*    CHANGE LOG                                                  *
001500*    91/04/19 KLD  ORIGINAL LAYOUT FOR THE MOCK ACCOUNT TABLE,    CR1188
001600*                  BUILT ALONGSIDE THE BANK EDIT TABLE.           CR1188
001700*    96/09/23 RFH  ADDED AT-STATUS 88-LEVELS FOR THE THREE        CR1429
001800*                  STATUS VALUES IN USE (ACTIVE/INACTIVE/         CR1429
001900*                  BLOCKED) SO ACCVAL CAN TEST THEM DIRECTLY.     CR1429
002000*    99/01/08 PAT  Y2K REVIEW -- NO DATE FIELDS ON THIS TABLE,    CR1512
002100*                  NO CHANGES REQUIRED. SIGNED OFF.               CR1512
002200******************************************************************
002300 01  ACCOUNT-TABLE.
002400     05  AT-TABLE-COUNT          PIC S9(4)  COMP VALUE +0.
002500     05  AT-MAX-ENTRIES          PIC S9(4)  COMP VALUE +100.
002600     05  AT-ENTRY                OCCURS 100 TIMES.
002700         10  AT-ACCT-NO          PIC X(20).
002800         10  AT-BANK-CODE        PIC X(06).
002900         10  AT-ACCT-NAME        PIC X(40).
003000         10  AT-STATUS           PIC X(08).
003100             88  AT-ACTIVE            VALUE 'ACTIVE'.
003200             88  AT-INACTIVE          VALUE 'INACTIVE'.
003300             88  AT-BLOCKED           VALUE 'BLOCKED'.
003400         10  FILLER              PIC X(06).
003500     05  FILLER                  PIC X(08).
