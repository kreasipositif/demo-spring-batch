000100*****************************************************************
000200*                                                                 *
000300*                         P R O G R A M                          *
000400*                                                                 *
000500*                           A C C V A L                          *
000600*                                                                 *
000700*****************************************************************
000800*
000900* THIS PROGRAM LOOKS UP ONE ACCOUNT NUMBER/BANK CODE PAIR IN THE
001000* MOCK ACCOUNT DIRECTORY TABLE AND RETURNS WHETHER THE ACCOUNT WAS
001100* FOUND, AND IF SO, ITS CURRENT STATUS (ACTIVE/INACTIVE/BLOCKED).
001200* IT DOES NOT DECIDE WHETHER THE STATUS IS ACCEPTABLE -- THAT
001300* DECISION BELONGS TO THE CALLER.
001400*
001500* TABLE LOADED FROM ACCTFILE (DATA/ACCOUNTS.DAT) ON THE FIRST CALL
001600* OF EACH RUN.  COPY ACCTTAB HOLDS THE TABLE LAYOUT.
001700*
001800* CALLED BY TRNVAL, PARAGRAPH 0360-VALIDATE-ONE-ACCOUNT, ONCE FOR
001900* THE SOURCE ACCOUNT AND AGAIN FOR THE BENEFICIARY ACCOUNT.
002000*
002100*****************************************************************
002200 IDENTIFICATION DIVISION.
002300*****************************************************************
002400 PROGRAM-ID. ACCVAL.
002500 AUTHOR. PAT ODONNELL.
002600 INSTALLATION. MIDSTATE CLEARING SERVICES.
002700 DATE-WRITTEN. 04/19/91.
002800 DATE-COMPILED.
002900 SECURITY. NON-CONFIDENTIAL.
003000*
003100*-----------------------------------------------------------------
003200* CHANGE LOG.
003300*-----------------------------------------------------------------
003400*    91/04/19 KLD  ORIGINAL MODULE, SPLIT OUT OF TRNVAL ALONGSIDE   CR1188
003500*                  BNKCFG.  TABLE SCAN LOGIC LIFTED FROM THE OLD    CR1188
003600*                  IN-LINE TRNVAL CODE WITHOUT CHANGE.              CR1188
003700*    96/09/23 RFH  AV-STATUS NOW RETURNED AS-IS FROM THE TABLE      CR1429
003800*                  INSTEAD OF BEING COLLAPSED TO A Y/N ACTIVE       CR1429
003900*                  SWITCH -- TRNVAL NEEDS THE EXACT STATUS TEXT     CR1429
004000*                  FOR ITS ERROR MESSAGE NOW.                       CR1429
004100*    97/02/11 PAT  ADDED THE CASE-FOLD ON THE ACCOUNT NUMBER AND    CR1466
004200*                  BANK CODE -- SAME PROBLEM KLD FOUND IN BNKCFG.   CR1466
004300*    99/01/08 PAT  Y2K REVIEW.  NO DATE FIELDS REFERENCED. SIGNED   CR1512
004400*                  OFF.                                             CR1512
004500*    02/05/20 CJW  PARA-NAME TRACE FIELD ADDED AT TOP OF EVERY      CR1699
004600*                  PARAGRAPH -- MATCHES THE CALCCOST CONVENTION,    CR1699
004700*                  MAKES AN ABEND DUMP EASIER TO READ.              CR1699
004710*    07/06/14 PAT  WIRED UP THE UPSI-1 TRACE SWITCH THAT HAS SAT    CR1942
004720*                  UNUSED SINCE CR1188 -- OPERATIONS WANTED A WAY   CR1942
004730*                  TO WATCH ACCOUNT LOADS AND LOOKUPS GO BY ON A    CR1942
004740*                  RERUN WITHOUT TURNING ON FULL DDNAME TRACING.    CR1942
004800*****************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-370.
005200 OBJECT-COMPUTER. IBM-370.
005300 SPECIAL-NAMES.
005400     UPSI-1 ON STATUS IS AV-TRACE-ON
005500            OFF STATUS IS AV-TRACE-OFF.
005600*
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT ACCT-FILE ASSIGN TO ACCTFILE
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS  IS WS-ACCTFILE-STATUS.
006200*
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  ACCT-FILE
006600     RECORDING MODE IS F
006700     BLOCK CONTAINS 0 RECORDS.
006800 01  ACCT-FILE-REC                   PIC X(76).
006900*
007000 01  ACCT-FILE-FIELDS REDEFINES ACCT-FILE-REC.
007100     05  AF-ACCT-NO                  PIC X(20).
007200     05  AF-BANK-CODE                PIC X(06).
007300     05  AF-ACCT-NAME                PIC X(40).
007400     05  AF-STATUS                   PIC X(08).
007410     05  FILLER                      PIC X(02).
007500*
007600 WORKING-STORAGE SECTION.
007700*
007800* MISC-FIELDS -- SAME BANNER NAME THE CALCCOST MODULE USES FOR ITS
007900* MIXED BAG OF COUNTERS AND SWITCHES.
008000 01  MISC-FIELDS.
008100     05  WS-ACCTFILE-STATUS          PIC X(02) VALUE SPACES.
008200         88  ACCTFILE-OK             VALUE '00'.
008300     05  WS-SW-TABLE-LOADED          PIC X(01) VALUE 'N'.
008400         88  WS-TABLE-LOADED            VALUE 'Y'.
008500     05  WS-SW-ACCTFILE-EOF          PIC X(01) VALUE 'N'.
008600     05  WS-AT-IX                    PIC S9(4) COMP-3 VALUE +0.
008700     05  FILLER                      PIC X(04).
008800*
008900 COPY ACCTTAB.
009000*
009100* PARA-NAME IS MOVED AT THE TOP OF EVERY PARAGRAPH BELOW SO AN
009200* ABEND DUMP SHOWS WHICH PARAGRAPH OF ACCVAL WAS EXECUTING.
009300 01  PARA-NAME                       PIC X(20) VALUE SPACES.
009400*
009500* CASE-FOLD FIELDS FOR THE ACCOUNT NUMBER/BANK CODE COMPARE.
009600 01  WS-CASE-FOLD.
009700     05  WS-LOWER-ALPHABET           PIC X(26)
009800             VALUE 'abcdefghijklmnopqrstuvwxyz'.
009900     05  WS-UPPER-ALPHABET           PIC X(26)
010000             VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
010010     05  FILLER                      PIC X(02).
010100*
010180* FLAT VIEW OF THE LOOKUP KEY, USED BY 200-FOLD-AND-SCAN'S
010190* AV-TRACE-ON DISPLAY SO THE CONSOLE LINE CAN SHOW THE FOLDED KEY
010195* IN ONE PIECE RATHER THAN AS TWO SEPARATE OPERANDS.
010200 01  AV-KEY-GROUP.
010300     05  AV-ACCT-NO-UC               PIC X(20).
010400     05  AV-BANK-CODE-UC             PIC X(06).
010410     05  FILLER                      PIC X(04).
010500 01  AV-KEY-FLAT REDEFINES AV-KEY-GROUP PIC X(30).
010600*
010680* FLAT VIEW OF THE LOADED TABLE ROW, USED BY 120-STORE-ONE-ACCOUNT'S
010690* AV-TRACE-ON DISPLAY BELOW -- REFERENCE-MODIFIED TO THE FIRST 26
010695* BYTES (ACCT NO + BANK CODE) SO THE TRACE LINE STAYS SHORT.
010700 01  AV-TABLE-ROW-GROUP.
010800     05  AV-ROW-ACCT-NO              PIC X(20).
010900     05  AV-ROW-BANK-CODE            PIC X(06).
011000     05  AV-ROW-NAME                 PIC X(40).
011100     05  AV-ROW-STATUS               PIC X(08).
011110     05  FILLER                      PIC X(02).
011200 01  AV-TABLE-ROW-FLAT REDEFINES AV-TABLE-ROW-GROUP PIC X(76).
011300*
011400 LINKAGE SECTION.
011500 01  LK-ACCT-NO                      PIC X(20).
011600 01  LK-BANK-CODE                    PIC X(06).
011700 01  LK-FOUND-SW                     PIC X(01).
011800 01  LK-STATUS                       PIC X(08).
011900*
012000*****************************************************************
012100 PROCEDURE DIVISION USING LK-ACCT-NO, LK-BANK-CODE, LK-FOUND-SW,
012200         LK-STATUS.
012300*****************************************************************
012400*
012500 000-SETUP-RTN.
012600     MOVE '000-SETUP-RTN' TO PARA-NAME.
012700     IF NOT WS-TABLE-LOADED
012800         PERFORM 100-LOAD-ACCOUNT-TABLE THRU 100-EXIT
012900     END-IF.
013000     PERFORM 200-FOLD-AND-SCAN THRU 200-EXIT.
013100     GO TO 900-RETURN-RTN.
013200 000-EXIT.
013300     EXIT.
013400*
013500*-----------------------------------------------------------------
013600* LOAD THE MOCK ACCOUNT DIRECTORY ONCE PER RUN.  ACCTFILE IS A
013700* SMALL ILLUSTRATIVE STAND-IN FOR THE REAL DEMAND DEPOSIT EXTRACT
013900*-----------------------------------------------------------------
014000 100-LOAD-ACCOUNT-TABLE.
014100     MOVE '100-LOAD-ACCOUNT-TABLE' TO PARA-NAME.
014200     MOVE 0 TO AT-TABLE-COUNT.
014300     OPEN INPUT ACCT-FILE.
014400     IF NOT ACCTFILE-OK
014500         DISPLAY 'ACCVAL: ERROR OPENING ACCTFILE, STATUS = '
014600                 WS-ACCTFILE-STATUS
014700         MOVE 16 TO RETURN-CODE
014800         GO TO 100-EXIT
014900     END-IF.
015000     MOVE 'N' TO WS-SW-ACCTFILE-EOF.
015100     PERFORM 110-READ-ONE-ACCOUNT THRU 110-EXIT.
015200     PERFORM 120-STORE-ONE-ACCOUNT THRU 120-EXIT
015300             UNTIL WS-SW-ACCTFILE-EOF = 'Y'
015400             OR AT-TABLE-COUNT = AT-MAX-ENTRIES.
015500     CLOSE ACCT-FILE.
015600     MOVE 'Y' TO WS-SW-TABLE-LOADED.
015700 100-EXIT.
015800     EXIT.
015900*
016000 110-READ-ONE-ACCOUNT.
016100     MOVE '110-READ-ONE-ACCOUNT' TO PARA-NAME.
016200     READ ACCT-FILE
016300         AT END
016400             MOVE 'Y' TO WS-SW-ACCTFILE-EOF
016500     END-READ.
016600 110-EXIT.
016700     EXIT.
016800*
016900 120-STORE-ONE-ACCOUNT.
017000     MOVE '120-STORE-ONE-ACCOUNT' TO PARA-NAME.
017100     ADD 1 TO AT-TABLE-COUNT.
017200     MOVE AF-ACCT-NO   TO AV-ROW-ACCT-NO.
017300     MOVE AF-BANK-CODE TO AV-ROW-BANK-CODE.
017310     MOVE AF-ACCT-NAME TO AV-ROW-NAME.
017320     MOVE AF-STATUS    TO AV-ROW-STATUS.
017400     INSPECT AV-ROW-ACCT-NO, AV-ROW-BANK-CODE
017500             CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
017600     MOVE AV-ROW-ACCT-NO   TO AT-ACCT-NO(AT-TABLE-COUNT).
017700     MOVE AV-ROW-BANK-CODE TO AT-BANK-CODE(AT-TABLE-COUNT).
017800     MOVE AV-ROW-NAME      TO AT-ACCT-NAME(AT-TABLE-COUNT).
017900     MOVE AV-ROW-STATUS    TO AT-STATUS(AT-TABLE-COUNT).
017910     IF AV-TRACE-ON
017920         DISPLAY 'ACCVAL TRACE -- LOADED ROW ' AT-TABLE-COUNT
017930                 ' KEY = ' AV-TABLE-ROW-FLAT(1:26)
017940     END-IF.
018000     PERFORM 110-READ-ONE-ACCOUNT THRU 110-EXIT.
018100 120-EXIT.
018200     EXIT.
018300*
018400*-----------------------------------------------------------------
018500* CASE-FOLD THE INCOMING KEY AND SCAN THE TABLE.  THE TABLE KEY
018600* WAS ALREADY FOLDED TO UPPER CASE WHEN IT WAS LOADED IN 120, SO
018700* ONLY THE INCOMING ARGUMENT NEEDS FOLDING HERE.
018800*-----------------------------------------------------------------
018900 200-FOLD-AND-SCAN.
019000     MOVE '200-FOLD-AND-SCAN' TO PARA-NAME.
019100     MOVE LK-ACCT-NO   TO AV-ACCT-NO-UC.
019200     MOVE LK-BANK-CODE TO AV-BANK-CODE-UC.
019300     INSPECT AV-ACCT-NO-UC, AV-BANK-CODE-UC
019400             CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
019500     MOVE 'N' TO LK-FOUND-SW.
019600     MOVE SPACES TO LK-STATUS.
019700     PERFORM 210-COMPARE-ONE-ACCOUNT THRU 210-EXIT
019800             VARYING WS-AT-IX FROM 1 BY 1
019900             UNTIL WS-AT-IX > AT-TABLE-COUNT
020000             OR LK-FOUND-SW = 'Y'.
020010     IF AV-TRACE-ON
020020         DISPLAY 'ACCVAL TRACE -- KEY = ' AV-KEY-FLAT
020030         DISPLAY 'ACCVAL TRACE -- FOUND = ' LK-FOUND-SW
020040                 ' STATUS = ' LK-STATUS
020050     END-IF.
020100 200-EXIT.
020200     EXIT.
020300*
020400 210-COMPARE-ONE-ACCOUNT.
020500     MOVE '210-COMPARE-ONE-ACCOUNT' TO PARA-NAME.
020600     IF AV-ACCT-NO-UC = AT-ACCT-NO(WS-AT-IX)
020700         AND AV-BANK-CODE-UC = AT-BANK-CODE(WS-AT-IX)
020800         MOVE 'Y' TO LK-FOUND-SW
020900         MOVE AT-STATUS(WS-AT-IX) TO LK-STATUS
021000     END-IF.
021100 210-EXIT.
021200     EXIT.
021300*
021400 900-RETURN-RTN.
021500     MOVE '900-RETURN-RTN' TO PARA-NAME.
021600     GOBACK.
